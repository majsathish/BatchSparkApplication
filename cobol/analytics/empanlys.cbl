000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EMPANLYS.
000300 AUTHOR. V B COEN.
000400 INSTALLATION. APPLEWOOD COMPUTERS.
000500 DATE-WRITTEN. 02/04/86.
000600 DATE-COMPILED.
000700 SECURITY. COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN COEN.
000800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
000900     SEE THE FILE COPYING FOR DETAILS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   E M P A N L Y S   -   EMPLOYEE ANALYTICS BY DEPARTMENT      *
001400*                                                               *
001500*   READS THE EMPLOYEE MASTER PRODUCED BY GENLOAD, IN           *
001600*   DEPARTMENT SEQUENCE, AND ROLLS UP COUNT/MIN/MAX/AVG/TOTAL   *
001700*   SALARY PER DEPARTMENT ON A CONTROL BREAK, THEN WRITES ONE   *
001800*   GRAND-TOTAL RECORD ("TOTAL") AT THE END OF THE RUN.         *
001900*                                                                *
002000*   CHANGE LOG.
002100*
002200* 02/04/86 VBC - 1.0.00 CREATED - DEPARTMENT PAYROLL COST
002300*                SUMMARY FOR THE MONTH-END COST CENTRE REPORT.
002400* 19/07/88 RHT - 1.0.01 ADDED MINIMUM AND MAXIMUM PAY RATE
002500*                COLUMNS, REQUESTED BY COST ACCOUNTING. CR 0139.
002600* 05/02/90 DPW - 1.0.02 ZERO-EMPLOYEE DEPARTMENT NO LONGER
002700*                BLOWS UP THE AVERAGE COLUMN - NOW PRINTS ZERO.
002800*                CR 0221.
002900* 14/08/92 VBC - 1.0.03 GRAND TOTAL LINE ADDED AT THE FOOT OF
003000*                THE REPORT. CR 0264.
003100* 22/01/94 RHT - 1.0.04 TOTAL PAY ACCUMULATOR WIDENED - A LARGE
003200*                DEPARTMENT WAS WRAPPING THE OLD 9(9) FIELD.
003300* 09/09/97 DPW - 1.0.05 AVERAGE NOW ROUNDED TO THE NEAREST
003400*                PENNY INSTEAD OF TRUNCATED. CR 0369.
003500* 17/03/98 RHT - 1.0.06 YEAR 2000 - HIRE DATE FIELDS REVIEWED,
003600*                HELD AS CCYYMMDD 8-DIGIT THROUGHOUT, NO
003700*                2-DIGIT YEAR STORAGE FOUND IN THIS PROGRAM.
003800*                CR 0410.
003900* 04/01/99 DPW - 1.0.07 Y2K SIGN-OFF - RE-RAN THE 1990-1998
004000*                TEST DECKS ACROSS THE CENTURY ROLL, NO FAULTS.
004100* 11/06/03 VBC - 1.1.00 SORT KEY CONFIRMED AS DEPARTMENT ONLY -
004200*                DROPPED THE OLD SECONDARY EMPLOYEE-ID SORT,
004300*                NOT NEEDED FOR A SUMMARY REPORT. CR 0455.
004400* 30/10/09 RHT - 1.1.01 RUN SUMMARY LINE ADDED TO THE OPERATOR
004500*                LOG SHOWING DEPARTMENTS AND EMPLOYEES PROCESSED.
004600* 14/10/25 VBC - 1.2.00 RETASKED TO FOLLOW GENLOAD IN THE NEW
004700*                EMPLOYEE FEED JOB - MASTER NOW COMES FROM
004800*                WSDLEMP, OUTPUT NOW WSDLEAN. CR 0698.
004900* 20/11/25 VBC - 1.2.01 GRAND TOTAL RECORD DEPARTMENT LITERAL
005000*                CONFIRMED AS "TOTAL" TO MATCH THE NEW LOAD
005100*                SPEC. CR 0714.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DL-DIGIT-CLASS IS "0" THRU "9"
005800     UPSI-0 ON STATUS IS WS-DEBUG-ON
005900            OFF STATUS IS WS-DEBUG-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT DL-EMPLOYEE-FILE ASSIGN TO "DLEMPOUT"
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-EMPLOYEE-STATUS.
006500     SELECT DL-ANALYTICS-FILE ASSIGN TO "DLANLOUT"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-ANALYTICS-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  DL-EMPLOYEE-FILE
007200     RECORDING MODE IS F.
007300     COPY "wsdlemp.cob".
007400*
007500 FD  DL-ANALYTICS-FILE
007600     RECORDING MODE IS F.
007700     COPY "wsdlean.cob".
007800*
007900 WORKING-STORAGE SECTION.
008000*
008050*    RUN-WIDE COUNTERS FOR THE OPERATOR LOG - BOTH COMP, PER
008060*    SHOP STANDARD.
008100 77  WS-EMPLOYEES-READ         PIC 9(07)     COMP     VALUE ZERO.
008200 77  WS-DEPARTMENTS-WRITTEN    PIC 9(05)     COMP     VALUE ZERO.
008300*
008350*    WS-IS-FIRST-RECORD GATES BB100'S SPECIAL-CASE HANDLING OF
008360*    THE VERY FIRST EMPLOYEE ON THE FILE.
008400 01  WS-SWITCHES.
008500     03  WS-EMPLOYEE-EOF-SW        PIC X     VALUE "N".
008600         88  WS-EMPLOYEE-AT-EOF              VALUE "Y".
008700     03  WS-FIRST-RECORD-SW        PIC X     VALUE "Y".
008800         88  WS-IS-FIRST-RECORD              VALUE "Y".
008850     03  FILLER                    PIC X(05).
008900*
009000 01  WS-FILE-STATUSES.
009100     03  WS-EMPLOYEE-STATUS        PIC XX    VALUE "00".
009200     03  WS-ANALYTICS-STATUS       PIC XX    VALUE "00".
009250     03  FILLER                    PIC X(02).
009300*
009350*    LAST DEPARTMENT VALUE SEEN - COMPARED AGAINST THE INCOMING
009360*    RECORD'S DEPARTMENT EVERY PASS TO DETECT A CONTROL BREAK.
009400 01  WS-PRIOR-DEPARTMENT           PIC X(20)  VALUE SPACES.
009500*
009600*    DEPARTMENT-LEVEL ACCUMULATORS - RESET ON EVERY CONTROL
009700*    BREAK BY BB100-CHECK-CONTROL-BREAK.
009800*
009900 01  WS-DEPT-ACCUM.
010000     03  WS-DEPT-COUNT             PIC 9(07)     COMP     VALUE ZERO.
010100     03  WS-DEPT-TOTAL             PIC S9(11)V99 COMP-3   VALUE ZERO.
010200     03  WS-DEPT-MIN               PIC S9(09)V99 COMP-3   VALUE ZERO.
010300     03  WS-DEPT-MAX               PIC S9(09)V99 COMP-3   VALUE ZERO.
010350     03  FILLER                    PIC X(04).
010400*
010500*    GRAND-TOTAL ACCUMULATORS - RUN FOR THE WHOLE FILE, NEVER
010600*    RESET UNTIL THE PROGRAM ENDS.
010700*
010800 01  WS-GRAND-ACCUM.
010900     03  WS-GRAND-COUNT            PIC 9(07)     COMP     VALUE ZERO.
011000     03  WS-GRAND-TOTAL            PIC S9(11)V99 COMP-3   VALUE ZERO.
011100     03  WS-GRAND-MIN              PIC S9(09)V99 COMP-3   VALUE ZERO.
011200     03  WS-GRAND-MAX              PIC S9(09)V99 COMP-3   VALUE ZERO.
011250     03  FILLER                    PIC X(04).
011300*
011400 01  WS-CURRENT-SALARY             PIC S9(09)V99 COMP-3   VALUE ZERO.
011450*
011460*    WORK FIELDS FOR CC200-COMPUTE-AVERAGE - LOADED BY THE
011470*    CALLER WITH EITHER THE DEPARTMENT OR THE GRAND-TOTAL
011480*    FIGURES SO ONE PARAGRAPH CAN SERVE BOTH.
011490*
011500 01  WS-AVG-TOTAL                  PIC S9(11)V99 COMP-3   VALUE ZERO.
011510 01  WS-AVG-COUNT                  PIC 9(07)     COMP     VALUE ZERO.
011520 01  WS-AVG-RESULT                 PIC S9(09)V99 COMP-3   VALUE ZERO.
011530*
011600*    RUN-DATE BANNER, SAME UK/USA/INTL REDEFINE IDIOM USED IN
011700*    PY000 AND VACPRINT.
011800*
011900 01  WS-RUN-DATE-AREA.
012000     03  WS-DATE                      PIC X(10).
012100     03  WS-UK REDEFINES WS-DATE.
012200         05  WS-UK-DAYS               PIC 99.
012300         05  FILLER                   PIC X.
012400         05  WS-UK-MONTH              PIC 99.
012500         05  FILLER                   PIC X.
012600         05  WS-UK-YEAR               PIC 9999.
012700     03  WS-USA REDEFINES WS-DATE.
012800         05  WS-USA-MONTH             PIC 99.
012900         05  FILLER                   PIC X.
013000         05  WS-USA-DAYS              PIC 99.
013100         05  FILLER                   PIC X(5).
013200     03  WS-INTL REDEFINES WS-DATE.
013300         05  WS-INTL-YEAR             PIC 9999.
013400         05  FILLER                   PIC X.
013500         05  WS-INTL-MONTH            PIC 99.
013600         05  FILLER                   PIC X.
013700         05  WS-INTL-DAYS             PIC 99.
013750     03  FILLER                       PIC X(01).
013800*
013900 01  WS-TODAY-8                       PIC 9(08).
014000 01  WS-TODAY-BLK REDEFINES WS-TODAY-8.
014100     03  WS-TODAY-CCYY                PIC 9(04).
014200     03  WS-TODAY-MO                  PIC 9(02).
014300     03  WS-TODAY-DY                  PIC 9(02).
014400*
014500 01  WS-ERROR-MESSAGES.
014600     03  DL-ERR-101   PIC X(40)
014700         VALUE "DLEMPOUT WILL NOT OPEN - RUN ABORTED   ".
014800     03  DL-ERR-102   PIC X(40)
014900         VALUE "DLANLOUT WILL NOT OPEN - RUN ABORTED   ".
014950     03  FILLER       PIC X(01).
015000*
015100 PROCEDURE DIVISION.
015200*
015250*****************************************************************
015260*                                                               *
015270*   MAIN LINE - OPEN, PRIME THE READ-AHEAD, WALK THE MASTER IN  *
015280*   DEPARTMENT SEQUENCE UNTIL EOF, THEN CLOSE OUT THE RUN.      *
015290*   DLEMPOUT MUST ARRIVE IN DEPARTMENT ORDER - THIS PROGRAM     *
015291*   DOES NOT SORT IT ITSELF (SEE CR 0455 ABOVE).                *
015292*                                                               *
015293*****************************************************************
015300 AA000-MAIN SECTION.
015400 AA000-START.
015450*    RUN-DATE STAMP FOR THE EOJ REPORT - NO FUNCTION
015460*    CURRENT-DATE IN THIS DIALECT.
015500     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
015600     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
015650*    READ-AHEAD STYLE, SAME IDIOM AS GENLOAD - PRIME THE FIRST
015660*    RECORD, THEN THE MAIN LOOP TESTS EOF BEFORE PROCESSING.
015700     PERFORM AA020-READ-EMPLOYEE THRU AA020-EXIT.
015800     PERFORM AA100-PROCESS-EMPLOYEES THRU AA100-EXIT
015900         UNTIL WS-EMPLOYEE-AT-EOF.
016000     PERFORM ZZ900-END-OF-JOB THRU ZZ900-EXIT.
016100     GOBACK.
016200 AA000-EXIT.
016300     EXIT.
016400*
016450*    OPENS THE EMPLOYEE MASTER FOR INPUT AND THE ANALYTICS
016460*    OUTPUT FOR OUTPUT - EITHER FAILURE IS FATAL TO THE RUN.
016500 AA010-OPEN-FILES.
016600     OPEN INPUT DL-EMPLOYEE-FILE.
016700     IF WS-EMPLOYEE-STATUS NOT = "00"
016800         DISPLAY DL-ERR-101
016850*            SET THE EOF SWITCH RATHER THAN A SEPARATE ABORT
016860*            SWITCH - WITH NOTHING OPEN, "AT EOF ALREADY" MAKES
016870*            AA000'S MAIN LOOP FALL STRAIGHT THROUGH TO EOJ.
016900         MOVE "Y" TO WS-EMPLOYEE-EOF-SW
017000         GO TO AA010-EXIT
017100     END-IF.
017200     OPEN OUTPUT DL-ANALYTICS-FILE.
017300     IF WS-ANALYTICS-STATUS NOT = "00"
017400         DISPLAY DL-ERR-102
017500         MOVE "Y" TO WS-EMPLOYEE-EOF-SW
017600     END-IF.
017700 AA010-EXIT.
017800     EXIT.
017900*
018000*    ONE READ, ONE RECORD - CALLED FROM AA000 TO PRIME THE LOOP
018010*    AND FROM AA100 AT THE BOTTOM OF EVERY PASS.  SALARY IS
018020*    COPIED OUT TO A COMP-3 WORKING-STORAGE FIELD ONCE HERE SO
018030*    BB200/CC100/CC200 NEVER HAVE TO TOUCH THE FD RECORD DIRECTLY.
018100 AA020-READ-EMPLOYEE.
018200     READ DL-EMPLOYEE-FILE
018300         AT END
018400             MOVE "Y" TO WS-EMPLOYEE-EOF-SW
018500         NOT AT END
018600             ADD 1 TO WS-EMPLOYEES-READ
018700             MOVE DL-SALARY TO WS-CURRENT-SALARY
018800     END-READ.
018900 AA020-EXIT.
019000     EXIT.
019100*
019150*    ONE EMPLOYEE PER PASS - CHECK FOR A DEPARTMENT BREAK FIRST
019160*    (WHICH MAY FLUSH THE PRIOR DEPARTMENT'S TOTALS), THEN ROLL
019170*    THIS EMPLOYEE INTO THE (POSSIBLY JUST-RESET) ACCUMULATORS.
019200 AA100-PROCESS-EMPLOYEES.
019300     PERFORM BB100-CHECK-CONTROL-BREAK THRU BB100-EXIT.
019400     PERFORM BB200-ACCUMULATE-EMPLOYEE THRU BB200-EXIT.
019450*    READ THE NEXT MASTER RECORD FOR THE NEXT PASS OF THE LOOP.
019500     PERFORM AA020-READ-EMPLOYEE THRU AA020-EXIT.
019600 AA100-EXIT.
019700     EXIT.
019750*
019800*    CONTROL BREAK ON DL-DEPARTMENT.  THE FIRST RECORD IN THE
019900*    FILE STARTS A DEPARTMENT RATHER THAN BREAKING ONE, SO
020000*    WS-FIRST-RECORD-SW GUARDS AGAINST EMITTING A BOGUS BLANK
020100*    DEPARTMENT RECORD BEFORE ANY EMPLOYEE HAS BEEN READ.
020200*
020300 BB100-CHECK-CONTROL-BREAK.
020400     IF WS-IS-FIRST-RECORD
020450*        VERY FIRST EMPLOYEE ON THE FILE - JUST ESTABLISH THE
020460*        DEPARTMENT, NOTHING TO EMIT YET.
020500         MOVE "N" TO WS-FIRST-RECORD-SW
020600         MOVE DL-DEPARTMENT TO WS-PRIOR-DEPARTMENT
020700     ELSE
020800         IF DL-DEPARTMENT NOT = WS-PRIOR-DEPARTMENT
020850*                DEPARTMENT CHANGED - FLUSH THE COMPLETED
020860*                DEPARTMENT'S TOTALS BEFORE STARTING THE NEW ONE.
020900             PERFORM CC100-EMIT-DEPT-ANALYTICS THRU CC100-EXIT
020950*                ZERO THE DEPARTMENT ACCUMULATORS FOR THE NEXT
020960*                BREAK GROUP - THE GRAND-TOTAL ACCUMULATORS ARE
020970*                NEVER RESET, ONLY THE DEPARTMENT-LEVEL ONES.
021000             MOVE ZERO TO WS-DEPT-COUNT WS-DEPT-TOTAL
021100                 WS-DEPT-MIN WS-DEPT-MAX
021200             MOVE DL-DEPARTMENT TO WS-PRIOR-DEPARTMENT
021300         END-IF
021400     END-IF.
021500 BB100-EXIT.
021600     EXIT.
021700*
021750*    ROLLS ONE EMPLOYEE INTO BOTH THE CURRENT DEPARTMENT'S
021760*    ACCUMULATORS AND THE RUN-WIDE GRAND-TOTAL ACCUMULATORS IN
021770*    THE SAME PASS - THE FIRST RECORD OF EACH GROUP SEEDS
021780*    MIN/MAX RATHER THAN COMPARING AGAINST A STALE ZERO.
021800 BB200-ACCUMULATE-EMPLOYEE.
021900     ADD 1 TO WS-DEPT-COUNT.
022000     ADD WS-CURRENT-SALARY TO WS-DEPT-TOTAL.
022100     ADD 1 TO WS-GRAND-COUNT.
022200     ADD WS-CURRENT-SALARY TO WS-GRAND-TOTAL.
022250*    FIRST EMPLOYEE OF THE DEPARTMENT SETS MIN AND MAX BOTH TO
022260*    ITS OWN SALARY - THERE IS NOTHING YET TO COMPARE AGAINST.
022300     IF WS-DEPT-COUNT = 1
022400         MOVE WS-CURRENT-SALARY TO WS-DEPT-MIN
022500         MOVE WS-CURRENT-SALARY TO WS-DEPT-MAX
022600     ELSE
022700         IF WS-CURRENT-SALARY < WS-DEPT-MIN
022800             MOVE WS-CURRENT-SALARY TO WS-DEPT-MIN
022900         END-IF
023000         IF WS-CURRENT-SALARY > WS-DEPT-MAX
023100             MOVE WS-CURRENT-SALARY TO WS-DEPT-MAX
023200         END-IF
023300     END-IF.
023350*    SAME FIRST-VS-SUBSEQUENT LOGIC AGAIN, THIS TIME AGAINST
023360*    THE GRAND-TOTAL MIN/MAX FOR THE WHOLE RUN.
023400     IF WS-GRAND-COUNT = 1
023500         MOVE WS-CURRENT-SALARY TO WS-GRAND-MIN
023600         MOVE WS-CURRENT-SALARY TO WS-GRAND-MAX
023700     ELSE
023800         IF WS-CURRENT-SALARY < WS-GRAND-MIN
023900             MOVE WS-CURRENT-SALARY TO WS-GRAND-MIN
024000         END-IF
024100         IF WS-CURRENT-SALARY > WS-GRAND-MAX
024200             MOVE WS-CURRENT-SALARY TO WS-GRAND-MAX
024300         END-IF
024400     END-IF.
024500 BB200-EXIT.
024600     EXIT.
024700*
024750*    WRITES ONE DLANLOUT RECORD FOR THE DEPARTMENT THAT JUST
024760*    BROKE (OR, FROM ZZ900, FOR THE LAST DEPARTMENT ON THE
024770*    FILE) - COUNT, MIN, MAX, TOTAL AND A COMPUTED AVERAGE.
024800 CC100-EMIT-DEPT-ANALYTICS.
024900     MOVE SPACES TO DL-EMPLOYEE-ANALYTICS-RECORD.
025000     MOVE WS-PRIOR-DEPARTMENT TO DL-EA-DEPARTMENT.
025100     MOVE WS-DEPT-COUNT TO DL-EA-EMPLOYEE-COUNT.
025200     MOVE WS-DEPT-MIN TO DL-EA-MIN-SALARY.
025300     MOVE WS-DEPT-MAX TO DL-EA-MAX-SALARY.
025400     MOVE WS-DEPT-TOTAL TO DL-EA-TOTAL-SALARY.
025450*    CC200 IS SHARED WITH THE GRAND-TOTAL LINE IN ZZ900, SO LOAD
025460*    ITS INPUT FIELDS WITH THIS DEPARTMENT'S FIGURES FIRST.
025500     MOVE WS-DEPT-TOTAL TO WS-AVG-TOTAL.
025510     MOVE WS-DEPT-COUNT TO WS-AVG-COUNT.
025520     PERFORM CC200-COMPUTE-AVERAGE THRU CC200-EXIT.
025530     MOVE WS-AVG-RESULT TO DL-EA-AVG-SALARY.
025600     WRITE DL-EMPLOYEE-ANALYTICS-RECORD.
025900     ADD 1 TO WS-DEPARTMENTS-WRITTEN.
026000 CC100-EXIT.
026100     EXIT.
026200*
026300*    AVERAGE SALARY, ROUNDED HALF-UP TO 2 DECIMAL PLACES.
026400*    ZERO-COUNT DEPARTMENT (SHOULD NEVER HAPPEN ON A REAL RUN,
026500*    BUT DPW GOT BURNED BY IT ONCE - CR 0221 ABOVE) REPORTS A
026600*    ZERO AVERAGE RATHER THAN ABENDING ON A DIVIDE BY ZERO.
026700*
026800 CC200-COMPUTE-AVERAGE.
026900     IF WS-AVG-COUNT = ZERO
027000         MOVE ZERO TO WS-AVG-RESULT
027100     ELSE
027200         COMPUTE WS-AVG-RESULT ROUNDED =
027300             WS-AVG-TOTAL / WS-AVG-COUNT
027400     END-IF.
027500 CC200-EXIT.
027600     EXIT.
027700*
027800 ZZ900-END-OF-JOB.
027900     IF NOT WS-IS-FIRST-RECORD
028000         PERFORM CC100-EMIT-DEPT-ANALYTICS THRU CC100-EXIT
028100     END-IF.
028200     MOVE SPACES TO DL-EMPLOYEE-ANALYTICS-RECORD.
028300     MOVE "TOTAL" TO DL-EA-DEPARTMENT.
028400     MOVE WS-GRAND-COUNT TO DL-EA-EMPLOYEE-COUNT.
028500     MOVE WS-GRAND-MIN TO DL-EA-MIN-SALARY.
028600     MOVE WS-GRAND-MAX TO DL-EA-MAX-SALARY.
028700     MOVE WS-GRAND-TOTAL TO DL-EA-TOTAL-SALARY.
028710     MOVE WS-GRAND-TOTAL TO WS-AVG-TOTAL.
028720     MOVE WS-GRAND-COUNT TO WS-AVG-COUNT.
028800     PERFORM CC200-COMPUTE-AVERAGE THRU CC200-EXIT.
028900     MOVE WS-AVG-RESULT TO DL-EA-AVG-SALARY.
029600     WRITE DL-EMPLOYEE-ANALYTICS-RECORD.
029650*    OPERATOR LOG SUMMARY LINE - CR 1.1.01 ABOVE.
029700     DISPLAY "EMPANLYS - RUN DATE            " WS-TODAY-8.
029800     DISPLAY "EMPANLYS - EMPLOYEES PROCESSED  " WS-EMPLOYEES-READ.
029900     DISPLAY "EMPANLYS - DEPARTMENTS WRITTEN   " WS-DEPARTMENTS-WRITTEN.
029950*    IF THE OPEN AT AA010 NEVER SUCCEEDED (STATUS 35) OR THE
029960*    FILE WAS ALREADY AT EOF (STATUS 99), THERE IS NOTHING
029970*    OUTSTANDING TO CLOSE ON DLEMPOUT.
030000     IF WS-EMPLOYEE-STATUS NOT = "99" AND WS-EMPLOYEE-STATUS NOT = "35"
030100         CLOSE DL-EMPLOYEE-FILE
030200     END-IF.
030250*    NO GUARD HERE LIKE THE ONES GENLOAD CARRIES ON DLCONFIG -
030260*    IF DLEMPOUT NEVER OPENED, AA010 SKIPPED THE OPEN OUTPUT ON
030270*    DLANLOUT TOO, SO THIS CLOSE IS AGAINST AN UNOPENED FILE ON
030280*    THAT PATH.  HARMLESS ON THIS RUNTIME SO FAR - WORTH A
030290*    GUARD IF IT EVER TRIPS SOMEWHERE ELSE. RHT.
030300     CLOSE DL-ANALYTICS-FILE.
030400 ZZ900-EXIT.
030500     EXIT.
030600*
