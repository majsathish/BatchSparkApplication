000100*                                           *
000200*  RECORD DEFINITION FOR EMPLOYEE           *
000300*     ANALYTICS OUTPUT                      *
000400*     ONE PER DEPARTMENT PLUS A FINAL        *
000500*     "TOTAL" GRAND-TOTAL RECORD             *
000600*                                           *
000700*  FILE SIZE 48 BYTES.
000800*
000900* 16/10/25 VBC - CREATED FOR EMPANLYS.
001000* 24/10/25 VBC - DL-EA-TOTAL-SALARY WIDENED TO S9(11)V99 SO A
001100*                BIG DEPARTMENT DOES NOT OVERFLOW THE ACCUMULATOR.
001200*
001300 01  DL-EMPLOYEE-ANALYTICS-RECORD.
001400     03  DL-EA-DEPARTMENT       PIC X(20).
001500*                                    "TOTAL" ON THE GRAND-TOTAL REC
001600     03  DL-EA-EMPLOYEE-COUNT   PIC 9(07).
001700     03  DL-EA-AVG-SALARY       PIC S9(09)V99  COMP-3.
001800     03  DL-EA-MIN-SALARY       PIC S9(09)V99  COMP-3.
001900     03  DL-EA-MAX-SALARY       PIC S9(09)V99  COMP-3.
002000     03  DL-EA-TOTAL-SALARY     PIC S9(11)V99  COMP-3.
002100     03  FILLER                 PIC X(08).
002200*
