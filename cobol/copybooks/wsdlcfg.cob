000100*                                           *
000200*  RECORD DEFINITION FOR THE GENERIC        *
000300*  FILE/COLUMN LOAD CONFIGURATION           *
000400*     USES DL-FC-CONFIG-NAME AS KEY         *
000500*                                           *
000600*  ONE OF THESE RECORDS DRIVES ONE RUN OF GENLOAD.
000700*  THE COLUMN LIST IS AN OCCURS TABLE HERE, NOT A
000800*  CHILD FILE - MODELLED ON THE PY-PR1-RATE-NAME
000900*  OCCURS 4 BLOCK IN THE OLD PAYROLL PARAMETER RECORD.
001000*
001100* 15/10/25 VBC - CREATED FOR GENLOAD.
001200* 29/10/25 VBC - COLUMN TABLE RAISED FROM OCCURS 24 TO
001300*                OCCURS 40 - THE PILOT FEED HAD 27 COLUMNS.
001400* 11/11/25 VBC - ADDED DL-CC-IS-PRIMARY-KEY, MISSED FROM
001500*                THE ORIGINAL LAYOUT.
001600*
001700 01  DL-FILE-CONFIG-RECORD.
001800     03  DL-FC-CONFIG-NAME         PIC X(40).
001900*                                       UNIQUE CONFIG NAME
002000     03  DL-FC-SOURCE-FILE-PATH    PIC X(100).
002100     03  DL-FC-TARGET-TABLE-NAME   PIC X(30).
002200     03  DL-FC-DELIMITER           PIC X(01).
002300*                                       DEFAULT ","
002400     03  DL-FC-HAS-HEADER          PIC X(01).
002500*                                       Y/N - FIRST LINE IS A HEADER
002600     03  DL-FC-CHUNK-SIZE          PIC 9(05).
002700*                                       DEFAULT 100
002800     03  DL-FC-IS-ACTIVE           PIC X(01).
002900*                                       Y/N - CONFIG USABLE TODAY
003000     03  DL-FC-COLUMN-COUNT        PIC 9(03)     COMP.
003100     03  DL-FC-COLUMN-TABLE                       OCCURS 40.
003200         05  DL-CC-SOURCE-COLUMN-NAME  PIC X(30).
003300         05  DL-CC-TARGET-COLUMN-NAME  PIC X(30).
003400         05  DL-CC-DATA-TYPE           PIC X(10).
003500*                                       VARCHAR2/NUMBER/DATE/TIMESTAMP
003600         05  DL-CC-MAX-LENGTH          PIC 9(05).
003700*                                       0 = UNBOUNDED
003800         05  DL-CC-IS-NULLABLE         PIC X(01).
003900         05  DL-CC-DEFAULT-VALUE       PIC X(30).
004000         05  DL-CC-COLUMN-ORDER        PIC 9(03).
004100         05  DL-CC-TRANSFORMATION-RULE PIC X(12).
004200*                                       UPPER/LOWER/TRIM/CAPITALIZE/
004300*                                       TRIM_UPPER OR BLANK
004400         05  DL-CC-VALIDATION-RULE     PIC X(20).
004500*                                       NOT_NULL/NUMERIC/EMAIL/
004600*                                       POSITIVE_NUMBER/PATTERN/BLANK
004700         05  DL-CC-IS-PRIMARY-KEY      PIC X(01).
004800     03  FILLER                    PIC X(41).
004900*
