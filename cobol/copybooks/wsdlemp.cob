000100*                                           *
000200*  RECORD DEFINITION FOR EMPLOYEE           *
000300*       ANALYTICS LOAD TARGET               *
000400*     USES DL-EMPLOYEE-ID AS KEY            *
000500*                                           *
000600*  FILE SIZE 116 BYTES.
000700*
000800* THIS IS THE "REPRESENTATIVE" TARGET FOR THE GENERIC
000900* COLUMN-DRIVEN LOADER - ANY OTHER TARGET TABLE JUST NEEDS
001000* ITS OWN COPY OF THIS BOOK WITH ITS OWN FIELD LIST.
001100*
001200* 14/10/25 VBC - CREATED FOR GENLOAD/EMPANLYS PAIR.
001300* 22/10/25 VBC - DL-HIRE-DATE SPLIT OUT WITH A CCYY/MO/DY
001400*                REDEFINE SO EMPANLYS CAN REPORT BY HIRE
001500*                YEAR LATER.
001600* 05/11/25 VBC - DL-SALARY WIDENED TO S9(9)V99 COMP-3 - GENLOAD
001700*                WAS TRUNCATING A DIRECTOR'S SALARY ON THE
001800*                08/11 TEST RUN.
001900*
002000 01  DL-EMPLOYEE-RECORD.
002100     03  DL-EMPLOYEE-ID        PIC X(20).
002200*                                       BUSINESS KEY, SRC COL 1
002300     03  DL-FIRST-NAME         PIC X(30).
002400     03  DL-LAST-NAME          PIC X(30).
002500     03  DL-DEPARTMENT         PIC X(20).
002600*                                       GROUP/BREAK KEY FOR EMPANLYS
002700     03  DL-SALARY             PIC S9(9)V99  COMP-3.
002800*                                       ANNUAL SALARY, 2 DP
002900     03  DL-HIRE-DATE          PIC 9(8).
003000*                                       CCYYMMDD
003100     03  DL-HIRE-DATE-BLK REDEFINES DL-HIRE-DATE.
003200         05  DL-HIRE-CCYY      PIC 9(4).
003300         05  DL-HIRE-MO        PIC 99.
003400         05  DL-HIRE-DY        PIC 99.
003500     03  FILLER                PIC X(08).
003600*
