000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GENLOAD.
000300 AUTHOR. V B COEN.
000400 INSTALLATION. APPLEWOOD COMPUTERS.
000500 DATE-WRITTEN. 14/03/86.
000600 DATE-COMPILED.
000700 SECURITY. COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN COEN.
000800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
000900     SEE THE FILE COPYING FOR DETAILS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   G E N L O A D   -   GENERIC COLUMN-DRIVEN FILE LOADER       *
001400*                                                               *
001500*   READS A NAMED FILE-CONFIG RECORD (AND ITS COLUMN-CONFIG     *
001600*   TABLE) FROM DLCONFIG, THEN LOADS THE DELIMITED SOURCE FILE  *
001700*   IT POINTS AT, VALIDATING AND TRANSFORMING EACH FIELD BEFORE *
001800*   WRITING THE TARGET RECORD.  ANY FIELD THAT FAILS VALIDATION *
001900*   DISCARDS THE WHOLE INPUT LINE - IT IS LOGGED TO DLREJECT,   *
002000*   NOT WRITTEN TO THE TARGET.                                  *
002100*                                                                *
002200*   CHANGE LOG.
002300*
002400* 14/03/86 VBC - 1.0.00 CREATED - GENERIC SEQUENTIAL FILE
002500*                LOADER FOR THE MONTH-END FEEDS.
002600* 02/09/87 RHT - 1.0.01 ADDED NUMERIC EDIT ON LOAD. CR 0114.
002700* 11/01/89 DPW - 1.0.02 SUPPORT FOR A VARIABLE DELIMITER,
002800*                WAS COMMA ONLY BEFORE THIS CHANGE. CR 0203.
002900* 23/06/91 VBC - 1.0.03 CHUNK COMMIT COUNTS ADDED FOR THE
003000*                NIGHTLY OPERATOR LOG. CR 0288.
003100* 30/11/93 RHT - 1.0.04 REJECTED RECORD COUNT SEPARATED FROM
003200*                THE ACCEPTED COUNT ON THE EOJ REPORT.
003300* 08/02/95 DPW - 1.0.05 ADDED EMAIL FORMAT CHECK FOR THE HR
003400*                EXTRACT FEED. CR 0341.
003500* 19/09/96 VBC - 1.0.06 ADDED TRIM/UPPER/CAPITALIZE TRANSFORM
003600*                RULES. CR 0388.
003700* 17/03/98 RHT - 1.0.07 YEAR 2000 - ALL DATE FIELDS REVIEWED,
003800*                HELD AS CCYYMMDD 8-DIGIT THROUGHOUT. NO
003900*                2-DIGIT YEAR STORAGE FOUND IN THIS PROGRAM.
004000*                CR 0410.
004100* 04/01/99 DPW - 1.0.08 Y2K SIGN-OFF - RE-RAN THE 1986-1998
004200*                TEST DECKS ACROSS THE CENTURY ROLL, NO FAULTS.
004300* 22/05/02 VBC - 1.1.00 CONFIG-DRIVEN COLUMN LIST ADDED -
004400*                REPLACES THE OLD HARD-CODED FIELD BY FIELD
004500*                MOVE.
004600* 14/11/06 RHT - 1.1.01 ADDED THE POSITIVE_NUMBER VALIDATION
004700*                RULE FOR THE PAYROLL RATE FEED. CR 0512.
004800* 09/08/11 DPW - 1.1.02 ADDED DEFAULT-VALUE SUBSTITUTION WHEN
004900*                THE SOURCE COLUMN COMES IN BLANK.
005000* 03/02/15 VBC - 1.1.03 SUPPORT FOR A FREE-FORM VALIDATION
005100*                PATTERN, NOT JUST THE FOUR NAMED RULES. CR
005200*                0602.
005300* 14/10/25 VBC - 1.2.00 RETASKED AS THE LOADER FEEDING THE NEW
005400*                EMPLOYEE ANALYTICS JOB (EMPANLYS).  COLUMN
005500*                LIST NOW COPIES WSDLCFG, TARGET IS WSDLEMP.
005600* 20/11/25 VBC - 1.2.01 CHUNK-SIZE NOW TAKEN FROM
005700*                DL-FC-CHUNK-SIZE INSTEAD OF THE OLD 77-LEVEL
005800*                LITERAL. CR 0714.
005900* 11/12/25 RHT - 1.2.02 PATTERN MATCHER REWRITTEN - THE OLD
006000*                ONE COULD NOT HANDLE A LEADING WILDCARD.
006100*                CR 0722.
006150* 09/08/26 DPW - 1.2.03 DLCONFIG SWITCHED FROM LINE SEQUENTIAL
006160*                TO SEQUENTIAL - DL-FC-COLUMN-COUNT IS A COMP
006170*                FIELD AND LINE SEQUENTIAL'S NEWLINE/TRAILING
006180*                SPACE HANDLING IS FOR TEXT, NOT PACKED/BINARY
006190*                BYTES.  SAME CLASS OF FAULT WE ALREADY GUARD
006195*                AGAINST ON DLEMPOUT.  CR 0731.
006196* 09/08/26 RHT - 1.2.04 COLUMN-ORDER NOW CHECKED AT CONFIG
006197*                LOAD TIME - AA020 REJECTS A CONFIG WHOSE
006198*                COLUMN-CONFIG ROWS ARE NOT IN ASCENDING
006199*                COLUMN-ORDER, SINCE BB010/BB900 WALK THE
006200*                TABLE BY PHYSICAL SLOT AND ASSUME SLOT
006201*                POSITION EQUALS COLUMN-ORDER.  CR 0733.
006203* 09/08/26 DPW - 1.2.05 AA020 NOW CHECKS DL-FC-IS-ACTIVE AS
006204*                WELL AS THE CONFIG NAME - A CONFIG FLAGGED
006205*                INACTIVE ON DLCONFIG WAS BEING LOADED AND RUN
006206*                TO COMPLETION ANYWAY.  NEW DL-ERR-006 RAISED
006207*                WHEN THE NAME MATCHES BUT IS-ACTIVE IS "N".
006208*                CR 0734.
006209* 09/08/26 DPW - 1.2.06 ZZ900 CONFIG-FILE CLOSE GUARD ALSO
006210*                CHECKS FILE STATUS 35 - IT WAS CLOSING
006211*                DLCONFIG EVEN WHEN THE OPEN AT AA010 HAD
006212*                FAILED (FILE NOT FOUND), MATCHING THE GUARD
006213*                EMPANLYS ALREADY USES ON DLEMPOUT. CR 0735.
006214*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS DL-DIGIT-CLASS IS "0" THRU "9"
006800     UPSI-0 ON STATUS IS WS-DEBUG-ON
006900            OFF STATUS IS WS-DEBUG-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007110*    ONE FIXED-LENGTH RECORD PER CALL - HOLDS THE FILE-CONFIG
007120*    ROW PLUS ITS COLUMN-CONFIG TABLE (SEE WSDLCFG). CR 0731.
007200     SELECT DL-CONFIG-FILE ASSIGN TO "DLCONFIG"
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-CONFIG-STATUS.
007450*    NAME COMES FROM THE CONFIG RECORD AT RUN TIME (SEE AA030),
007460*    NOT A FIXED JCL DD - LINE SEQUENTIAL BECAUSE IT IS A
007470*    VARIABLE-WIDTH TEXT FEED, NOT A FIXED BINARY LAYOUT.
007500     SELECT DL-SOURCE-FILE ASSIGN TO WS-SOURCE-FILE-NAME
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-SOURCE-STATUS.
007750*    TARGET IS FIXED SEQUENTIAL - THE EMPLOYEE MASTER EMPANLYS
007760*    READS DOWNSTREAM.
007800     SELECT DL-EMPLOYEE-FILE ASSIGN TO "DLEMPOUT"
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-TARGET-STATUS.
008050*    REJECT LOG IS LINE SEQUENTIAL TEXT SO AN OPERATOR CAN JUST
008060*    LOOK AT IT - REJECTED LINES GO OUT VERBATIM, SEE EE300.
008100     SELECT DL-REJECT-FILE ASSIGN TO "DLREJECT"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-REJECT-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  DL-CONFIG-FILE
008800     RECORDING MODE IS F.
008900     COPY "wsdlcfg.cob".
009000*
009100 FD  DL-SOURCE-FILE
009200     RECORDING MODE IS V.
009300 01  DL-SOURCE-RECORD              PIC X(500).
009400*
009500 FD  DL-EMPLOYEE-FILE
009600     RECORDING MODE IS F.
009700     COPY "wsdlemp.cob".
009800*
009900 FD  DL-REJECT-FILE
010000     RECORDING MODE IS V.
010100 01  DL-REJECT-RECORD              PIC X(500).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500*    RUNNING COUNTERS - ALL COMP, PER SHOP STANDARD.
010600*
010700 77  WS-RECS-READ              PIC 9(07)     COMP     VALUE ZERO.
010800 77  WS-RECS-ACCEPTED          PIC 9(07)     COMP     VALUE ZERO.
010900 77  WS-RECS-REJECTED          PIC 9(07)     COMP     VALUE ZERO.
011000 77  WS-CHUNK-COUNT            PIC 9(05)     COMP     VALUE ZERO.
011100 77  WS-CHUNK-SIZE             PIC 9(05)     COMP     VALUE ZERO.
011200 77  WS-BATCH-NUMBER           PIC 9(05)     COMP     VALUE ZERO.
011300 77  WS-COL-IDX                PIC 9(03)     COMP     VALUE ZERO.
011400 77  WS-LINE-PTR               PIC 9(05)     COMP     VALUE ZERO.
011500 77  WS-SOURCE-LINE-LEN        PIC 9(05)     COMP     VALUE ZERO.
011600 77  WS-TRIMMED-LEN            PIC 9(05)     COMP     VALUE ZERO.
011700 77  WS-SCAN-IDX               PIC 9(05)     COMP     VALUE ZERO.
011800 77  WS-AT-POS                 PIC 9(05)     COMP     VALUE ZERO.
011900 77  WS-GEN-LEN                PIC 9(05)     COMP     VALUE ZERO.
012000 77  WS-TRUNC-START            PIC 9(05)     COMP     VALUE ZERO.
012100 77  WS-TRUNC-LEN              PIC 9(05)     COMP     VALUE ZERO.
012200 77  WS-SAL-INT                PIC S9(9)     COMP-3   VALUE ZERO.
012300 77  WS-SAL-FRAC               PIC S9(3)     COMP-3   VALUE ZERO.
012400 77  WS-MP-PI                  PIC 9(03)     COMP     VALUE ZERO.
012500 77  WS-MP-VI                  PIC 9(03)     COMP     VALUE ZERO.
012600 77  WS-BT-TOP                 PIC 9(03)     COMP     VALUE ZERO.
012700 77  WS-PATTERN-LEN            PIC 9(03)     COMP     VALUE ZERO.
012800*
012900 01  WS-SWITCHES.
013000     03  WS-ABORT-SW               PIC X     VALUE "N".
013100         88  WS-ABORT-JOB                    VALUE "Y".
013200     03  WS-CONFIG-FOUND-SW        PIC X     VALUE "N".
013300         88  WS-CONFIG-WAS-FOUND             VALUE "Y".
013400     03  WS-CONFIG-EOF-SW          PIC X     VALUE "N".
013500         88  WS-CONFIG-AT-EOF                VALUE "Y".
013520     03  WS-CONFIG-INACTIVE-SW     PIC X     VALUE "N".
013530         88  WS-CONFIG-WAS-INACTIVE          VALUE "Y".
013550     03  WS-COL-ORDER-SW           PIC X     VALUE "Y".
013560         88  WS-COL-ORDER-IS-OK              VALUE "Y".
013600     03  WS-SOURCE-EOF-SW          PIC X     VALUE "N".
013700         88  WS-SOURCE-AT-EOF                VALUE "Y".
013800     03  WS-RECORD-VALID-SW        PIC X     VALUE "Y".
013900         88  WS-RECORD-IS-VALID              VALUE "Y".
014000     03  WS-VALID-SW               PIC X     VALUE "Y".
014100         88  WS-COLUMN-IS-VALID              VALUE "Y".
014200     03  WS-NUM-SEEN-DIGIT-SW      PIC X     VALUE "N".
014300     03  WS-NUM-SEEN-POINT-SW      PIC X     VALUE "N".
014400     03  WS-NUM-IS-NEG-SW          PIC X     VALUE "N".
014500     03  WS-NUM-IS-ZERO-SW         PIC X     VALUE "Y".
014600     03  WS-SAL-NEG-SW             PIC X     VALUE "N".
014700     03  WS-SAL-SEEN-POINT-SW      PIC X     VALUE "N".
014800     03  WS-MP-RESULT-SW           PIC X     VALUE "N".
014900         88  WS-MP-MATCHED                   VALUE "Y".
015000     03  WS-MP-DONE-SW             PIC X     VALUE "N".
015050     03  FILLER                    PIC X(05).
015100*
015200 01  WS-FILE-STATUSES.
015300     03  WS-CONFIG-STATUS          PIC XX    VALUE "00".
015400     03  WS-SOURCE-STATUS          PIC XX    VALUE "00".
015500     03  WS-TARGET-STATUS          PIC XX    VALUE "00".
015600     03  WS-REJECT-STATUS          PIC XX    VALUE "00".
015650     03  FILLER                    PIC X(02).
015700*
015800 01  WS-ARG-CONFIG-NAME            PIC X(40).
015900 01  WS-SOURCE-FILE-NAME           PIC X(100).
016000*
016050*    ONE SLOT PER CONFIGURED COLUMN - 40 IS THE MOST COLUMNS ANY
016060*    FEED CONFIGURED SO FAR HAS NEEDED, WITH ROOM TO GROW.
016100 01  WS-COLUMN-TABLE.
016200     03  WS-COLUMN-VALUE OCCURS 40 TIMES  PIC X(60).
016250     03  FILLER                       PIC X(01).
016300*
016350*    HOLDS THE RIGHT-AND-LEFT-TRIMMED VALUE OF WHICHEVER COLUMN
016360*    BB700 IS CURRENTLY WORKING ON.
016400 01  WS-TRIM-WORK.
016500     03  WS-TRIMMED-VALUE             PIC X(60).
016550     03  FILLER                       PIC X(01).
016600*
016650*    500-BYTE SHARED SCRATCH AREA - ZZ700 MEASURES WHATEVER IS
016660*    CURRENTLY SITTING HERE.
016700 01  WS-GEN-WORK.
016800     03  WS-GEN-TEXT                  PIC X(500).
016850     03  FILLER                       PIC X(01).
016900*
016950*    REDEFINE LETS US TEST "IS THIS CHARACTER A DIGIT" AND THEN
016960*    TREAT IT AS ONE IN THE SAME BREATH, WITHOUT A SEPARATE
016970*    NUMERIC MOVE.
017000 01  WS-SCAN-AREA.
017100     03  WS-SCAN-CHAR                 PIC X.
017200     03  WS-SCAN-DIGIT REDEFINES WS-SCAN-CHAR   PIC 9.
017250     03  FILLER                       PIC X(01).
017300*
017350*    ONE-BYTE WORK AREA FOR DD200'S FIRST-LETTER UPCASE.
017400 01  WS-GEN-1-CHAR                    PIC X.
017500*
017600 01  WS-ALPHA-TABLES.
017700     03  WS-UPPER-ALPHABET   PIC X(26)
017800         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017900     03  WS-LOWER-ALPHABET   PIC X(26)
018000         VALUE "abcdefghijklmnopqrstuvwxyz".
018050     03  FILLER              PIC X(01).
018100*
018200*    THE SHOP'S OWN MINIATURE PATTERN MATCHER - LITERAL CHARS,
018300*    "." FOR ANY ONE CHAR, "*" FOR ZERO-OR-MORE OF THE CHAR (OR
018400*    WILDCARD) IMMEDIATELY BEFORE IT.  NOT A FULL REGEX ENGINE -
018500*    JUST ENOUGH FOR THE PATTERNS SEEN IN THE FEED CONFIGS SO
018600*    FAR.  KEEP AN EYE ON THIS IF A NEW FEED WANTS MORE.
018700*
018800 01  WS-PATTERN-WORK.
018900     03  WS-PATTERN                   PIC X(20).
018950     03  FILLER                       PIC X(01).
019000 01  WS-BT-STACK.
019100     03  WS-BT-ENTRY OCCURS 20 TIMES.
019200         05  WS-BT-VI-START           PIC 9(03)  COMP.
019300         05  WS-BT-NEXT-PI            PIC 9(03)  COMP.
019350     03  FILLER                       PIC X(01).
019400*
019500*    RUN-DATE BANNER, SAME UK/USA/INTL REDEFINE IDIOM USED IN
019600*    PY000 AND VACPRINT.
019700*
019800 01  WS-RUN-DATE-AREA.
019900     03  WS-DATE                      PIC X(10).
020000     03  WS-UK REDEFINES WS-DATE.
020100         05  WS-UK-DAYS               PIC 99.
020200         05  FILLER                   PIC X.
020300         05  WS-UK-MONTH              PIC 99.
020400         05  FILLER                   PIC X.
020500         05  WS-UK-YEAR               PIC 9999.
020600     03  WS-USA REDEFINES WS-DATE.
020700         05  WS-USA-MONTH             PIC 99.
020800         05  FILLER                   PIC X.
020900         05  WS-USA-DAYS              PIC 99.
021000         05  FILLER                   PIC X(5).
021100     03  WS-INTL REDEFINES WS-DATE.
021200         05  WS-INTL-YEAR             PIC 9999.
021300         05  FILLER                   PIC X.
021400         05  WS-INTL-MONTH            PIC 99.
021500         05  FILLER                   PIC X.
021600         05  WS-INTL-DAYS             PIC 99.
021650     03  FILLER                       PIC X(01).
021700*
021800 01  WS-TODAY-8                       PIC 9(08).
021900 01  WS-TODAY-BLK REDEFINES WS-TODAY-8.
022000     03  WS-TODAY-CCYY                PIC 9(04).
022100     03  WS-TODAY-MO                  PIC 9(02).
022200     03  WS-TODAY-DY                  PIC 9(02).
022300*
022350*    FATAL/REJECT MESSAGE TEXT, ONE PER DL-ERR-NNN CODE - DISPLAYED
022360*    AT AA010/AA020 TIME, NEVER WRITTEN TO A REPORT FILE.
022400 01  WS-ERROR-MESSAGES.
022500     03  DL-ERR-001   PIC X(40)
022600         VALUE "DLCONFIG WILL NOT OPEN - RUN ABORTED   ".
022700     03  DL-ERR-002   PIC X(40)
022800         VALUE "NAMED CONFIG NOT FOUND ON DLCONFIG      ".
022900     03  DL-ERR-003   PIC X(40)
023000         VALUE "SOURCE FILE WILL NOT OPEN               ".
023100     03  DL-ERR-004   PIC X(40)
023200         VALUE "TARGET OR REJECT FILE WILL NOT OPEN     ".
023210     03  DL-ERR-005   PIC X(40)
023220         VALUE "COLUMN-CONFIG NOT IN COLUMN-ORDER       ".
023230     03  DL-ERR-006   PIC X(40)
023240         VALUE "NAMED CONFIG FOUND BUT NOT ACTIVE       ".
023250     03  FILLER       PIC X(01).
023300*
023400 PROCEDURE DIVISION CHAINING WS-ARG-CONFIG-NAME.
023500*
023510*****************************************************************
023520*                                                               *
023530*   AA000 - JOB CONTROL.  ONE CONFIG NAME COMES IN ON THE       *
023540*   CHAINING ARGUMENT (SET UP BY THE OPERATOR JCL/SCRIPT THAT   *
023550*   INVOKES US).  EVERYTHING ELSE FALLS OUT OF THAT ONE RECORD. *
023560*                                                               *
023570*****************************************************************
023600 AA000-MAIN SECTION.
023700 AA000-START.
023710*    RUN-DATE STAMP FOR THE EOJ REPORT - NO FUNCTION
023720*    CURRENT-DATE IN THIS DIALECT, SO WE ACCEPT FROM DATE.
023800     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
023810*    OPEN DLCONFIG - ABORTS THE WHOLE RUN IF IT WILL NOT OPEN.
023900     PERFORM AA010-OPEN-CONFIG THRU AA010-EXIT.
024000     IF WS-ABORT-JOB
024010*        NOTHING WAS OPENED YET BAR DLCONFIG ITSELF - STILL RUN
024020*        THE EOJ PARAGRAPH SO THE CLOSE GUARDS AND COUNTS LINE
024030*        UP THE SAME WAY ON EVERY EXIT PATH.
024100         PERFORM ZZ900-END-OF-JOB THRU ZZ900-EXIT
024200         GOBACK
024300     END-IF.
024310*    HUNT DLCONFIG FOR THE NAMED, ACTIVE CONFIG RECORD.
024400     PERFORM AA020-READ-CONFIG-REC THRU AA020-EXIT
024500         UNTIL WS-CONFIG-WAS-FOUND OR WS-CONFIG-AT-EOF.
024600     IF NOT WS-CONFIG-WAS-FOUND
024605*        CR 0734 - TELL THE OPERATOR WHY IT WAS NOT USABLE -
024607*        FOUND BUT SWITCHED OFF, OR NOT ON THE FILE AT ALL.
024610         IF WS-CONFIG-WAS-INACTIVE
024620             DISPLAY DL-ERR-006
024630         ELSE
024640             DISPLAY DL-ERR-002
024650         END-IF
024800         PERFORM ZZ900-END-OF-JOB THRU ZZ900-EXIT
024900         GOBACK
025000     END-IF.
025050*    CR 0733 - CHECK THE COLUMN TABLE IS IN COLUMN-ORDER BEFORE
025055*    WE TRUST PHYSICAL SLOT NUMBER TO MEAN COLUMN-ORDER BELOW.
025058     PERFORM AA025-CHECK-COLUMN-ORDER THRU AA025-EXIT.
025060     IF NOT WS-COL-ORDER-IS-OK
025070         DISPLAY DL-ERR-005
025080         MOVE "Y" TO WS-ABORT-SW
025090         PERFORM ZZ900-END-OF-JOB THRU ZZ900-EXIT
025095         GOBACK
025098     END-IF.
025110*    OPEN THE SOURCE FEED NAMED ON THE CONFIG RECORD, PLUS THE
025120*    TARGET AND REJECT FILES.
025130     PERFORM AA030-OPEN-SOURCE THRU AA030-EXIT.
025200     IF WS-ABORT-JOB
025300         PERFORM ZZ900-END-OF-JOB THRU ZZ900-EXIT
025400         GOBACK
025500     END-IF.
025510*    READ-AHEAD STYLE - PRIME THE FIRST LINE, THEN THE MAIN
025520*    LOOP TESTS EOF BEFORE EVER PROCESSING A STALE RECORD.
025600     PERFORM AA035-READ-SOURCE-LINE THRU AA035-EXIT.
025610*    ONE PASS OF AA100 PER SOURCE LINE UNTIL THE FEED RUNS OUT.
025700     PERFORM AA100-PROCESS-SOURCE THRU AA100-EXIT
025800         UNTIL WS-SOURCE-AT-EOF.
025900     PERFORM ZZ900-END-OF-JOB THRU ZZ900-EXIT.
026000     GOBACK.
026100 AA000-EXIT.
026200     EXIT.
026300*
026310*    OPEN DLCONFIG READ-ONLY.  A NOT-FOUND OR PERMISSIONS
026320*    PROBLEM HERE IS FATAL - THERE IS NOTHING TO DRIVE THE RUN.
026400 AA010-OPEN-CONFIG.
026500     OPEN INPUT DL-CONFIG-FILE.
026600     IF WS-CONFIG-STATUS NOT = "00"
026700         DISPLAY DL-ERR-001
026800         MOVE "Y" TO WS-ABORT-SW
026900     END-IF.
027000 AA010-EXIT.
027100     EXIT.
027200*
027210*    ONE READ, ONE RECORD - CALLED IN A PERFORM ... UNTIL LOOP
027220*    FROM AA000 SO WE STOP ON THE FIRST MATCH OR END OF FILE.
027300 AA020-READ-CONFIG-REC.
027400     READ DL-CONFIG-FILE
027500         AT END
027600             MOVE "Y" TO WS-CONFIG-EOF-SW
027700         NOT AT END
027710*            NAME MATCH ALONE IS NOT ENOUGH ANY MORE - CR 0734.
027800             IF DL-FC-CONFIG-NAME = WS-ARG-CONFIG-NAME
027810                 IF DL-FC-IS-ACTIVE = "Y"
027820                     MOVE "Y" TO WS-CONFIG-FOUND-SW
027830                 ELSE
027840*                    RIGHT NAME, WRONG STATE - DO NOT LOAD IT.
027850                     MOVE "Y" TO WS-CONFIG-INACTIVE-SW
027860                 END-IF
028000             END-IF
028100     END-READ.
028200 AA020-EXIT.
028300     EXIT.
028400*
028401*    CR 0733 - BB010/BB900 WALK DL-FC-COLUMN-TABLE BY BARE
028402*    PHYSICAL SLOT NUMBER, NOT BY DL-CC-COLUMN-ORDER - THAT IS
028403*    ONLY SAFE IF THE ROWS WERE PUT UP ON DLCONFIG IN ASCENDING
028404*    COLUMN-ORDER TO BEGIN WITH.  WE CHECK THAT HERE, ONCE, AT
028405*    LOAD TIME, RATHER THAN RE-DERIVING THE SUBSCRIPT ON EVERY
028406*    COLUMN OF EVERY RECORD.
028407 AA025-CHECK-COLUMN-ORDER.
028408     MOVE "Y" TO WS-COL-ORDER-SW.
028409     PERFORM AA026-CHECK-ONE-COLUMN THRU AA026-EXIT
028410         VARYING WS-COL-IDX FROM 1 BY 1
028411         UNTIL WS-COL-IDX > DL-FC-COLUMN-COUNT
028412            OR NOT WS-COL-ORDER-IS-OK.
028413 AA025-EXIT.
028414     EXIT.
028415*
028416*    ONE TABLE ROW - PHYSICAL SLOT WS-COL-IDX MUST CARRY
028417*    COLUMN-ORDER = WS-COL-IDX OR THE CONFIG IS OUT OF SEQUENCE.
028418 AA026-CHECK-ONE-COLUMN.
028419     IF DL-CC-COLUMN-ORDER (WS-COL-IDX) NOT = WS-COL-IDX
028420         MOVE "N" TO WS-COL-ORDER-SW
028421     END-IF.
028422 AA026-EXIT.
028423     EXIT.
028424*
028426*    OPENS THE SOURCE FEED THE CONFIG RECORD POINTS AT, PLUS
028427*    THE TARGET AND REJECT OUTPUT FILES, AND SETS THE CHUNK
028428*    SIZE THE NIGHTLY LOG WILL COMMIT AND REPORT AGAINST.
028500 AA030-OPEN-SOURCE.
028550*    THE PATH ITSELF LIVES ON THE CONFIG RECORD, NOT IN JCL.
028600     MOVE DL-FC-SOURCE-FILE-PATH TO WS-SOURCE-FILE-NAME.
028700     MOVE DL-FC-CHUNK-SIZE TO WS-CHUNK-SIZE.
028800     IF WS-CHUNK-SIZE = ZERO
028850*        1.2.01 - UNCONFIGURED CHUNK SIZE DEFAULTS TO 100.
028900         MOVE 100 TO WS-CHUNK-SIZE
029000     END-IF.
029100     OPEN INPUT DL-SOURCE-FILE.
029200     IF WS-SOURCE-STATUS NOT = "00"
029300         DISPLAY DL-ERR-003
029400         MOVE "Y" TO WS-ABORT-SW
029450*        NOTHING ELSE TO OPEN IF THE SOURCE ITSELF IS MISSING.
029500         GO TO AA030-EXIT
029600     END-IF.
029700     OPEN OUTPUT DL-EMPLOYEE-FILE.
029800     OPEN OUTPUT DL-REJECT-FILE.
029900     IF WS-TARGET-STATUS NOT = "00" OR WS-REJECT-STATUS NOT = "00"
030000         DISPLAY DL-ERR-004
030100         MOVE "Y" TO WS-ABORT-SW
030200         GO TO AA030-EXIT
030300     END-IF.
030350*    HAS-HEADER = "Y" MEANS LINE 1 IS COLUMN TITLES, NOT DATA.
030400     IF DL-FC-HAS-HEADER = "Y"
030500         PERFORM AA032-SKIP-HEADER-LINE THRU AA032-EXIT
030600     END-IF.
030700 AA030-EXIT.
030800     EXIT.
030900*
030950*    READS AND THROWS AWAY THE FIRST LINE OF THE SOURCE FEED.
031000 AA032-SKIP-HEADER-LINE.
031100     READ DL-SOURCE-FILE
031200         AT END
031250*            A ONE-LINE (HEADER-ONLY) FEED IS AN EMPTY LOAD,
031260*            NOT AN ERROR - LEAVE IT TO AA100 TO FIND EOF.
031300             MOVE "Y" TO WS-SOURCE-EOF-SW
031400     END-READ.
031500 AA032-EXIT.
031600     EXIT.
031700*
031750*    READ-AHEAD PARAGRAPH - CALLED ONCE TO PRIME THE LOOP AND
031760*    AGAIN AT THE BOTTOM OF EVERY AA100 PASS.  WS-GEN-TEXT/
031770*    WS-GEN-LEN ARE THE SHARED SCRATCH FIELDS ZZ700 USES TO
031780*    FIND THE TRAILING-SPACE-TRIMMED LENGTH OF WHATEVER IS
031790*    CURRENTLY SAT IN THEM.
031800 AA035-READ-SOURCE-LINE.
031900     READ DL-SOURCE-FILE
032000         AT END
032100             MOVE "Y" TO WS-SOURCE-EOF-SW
032200         NOT AT END
032300             ADD 1 TO WS-RECS-READ
032400             MOVE SPACES TO WS-GEN-TEXT
032500             MOVE DL-SOURCE-RECORD TO WS-GEN-TEXT
032600             PERFORM ZZ700-CALC-GEN-LEN THRU ZZ700-EXIT
032700             MOVE WS-GEN-LEN TO WS-SOURCE-LINE-LEN
032800     END-READ.
032900 AA035-EXIT.
033000     EXIT.
033100*
033150*    ONE PASS PER SOURCE LINE - SPLIT INTO COLUMNS, RUN EACH
033160*    COLUMN THROUGH VALIDATE/TRANSFORM, THEN WRITE OR REJECT
033170*    THE WHOLE RECORD AS ONE UNIT.  A SINGLE BAD COLUMN
033180*    REJECTS THE LINE - THERE IS NO PARTIAL LOAD OF A RECORD.
033200 AA100-PROCESS-SOURCE.
033250*    ASSUME GOOD UNTIL A COLUMN PROVES OTHERWISE.
033300     MOVE "Y" TO WS-RECORD-VALID-SW.
033400     PERFORM BB010-SPLIT-SOURCE-LINE THRU BB010-EXIT.
033450*    ONE PASS OF BB100 PER CONFIGURED COLUMN, IN TABLE ORDER.
033500     PERFORM BB100-PROCESS-COLUMN THRU BB100-EXIT
033600         VARYING WS-COL-IDX FROM 1 BY 1
033700         UNTIL WS-COL-IDX > DL-FC-COLUMN-COUNT.
033800     IF WS-RECORD-IS-VALID
033900         PERFORM BB900-BUILD-TARGET-RECORD THRU BB900-EXIT
034000         PERFORM EE100-WRITE-TARGET THRU EE100-EXIT
034100     ELSE
034200         PERFORM EE300-WRITE-REJECT THRU EE300-EXIT
034300     END-IF.
034350*    MOVE ON TO THE NEXT LINE FOR THE NEXT PASS OF THE LOOP.
034400     PERFORM AA035-READ-SOURCE-LINE THRU AA035-EXIT.
034500 AA100-EXIT.
034600     EXIT.
034700*
034750*    TOKENISES ONE DELIMITED SOURCE LINE INTO WS-COLUMN-TABLE,
034760*    ONE SLOT PER CONFIGURED COLUMN, IN PHYSICAL/COLUMN-ORDER
034770*    POSITION (AA025 HAS ALREADY CHECKED THE TWO MATCH).
034800 BB010-SPLIT-SOURCE-LINE.
034850*    UNSTRING'S POINTER TRACKS WHERE THE NEXT FIELD STARTS.
034900     MOVE 1 TO WS-LINE-PTR.
035000     MOVE SPACES TO WS-COLUMN-TABLE.
035100     PERFORM BB020-SPLIT-ONE-COLUMN THRU BB020-EXIT
035200         VARYING WS-COL-IDX FROM 1 BY 1
035300         UNTIL WS-COL-IDX > DL-FC-COLUMN-COUNT
035400            OR WS-LINE-PTR > WS-SOURCE-LINE-LEN.
035500 BB010-EXIT.
035600     EXIT.
035700*
035750*    UNSTRING'S INTO CLAUSE CANNOT ITSELF LOOP OVER A TABLE, SO
035760*    WE CALL IT ONCE PER COLUMN AND LET THE POINTER CARRY THE
035770*    SCAN POSITION FORWARD BETWEEN CALLS.
035800 BB020-SPLIT-ONE-COLUMN.
035900     UNSTRING WS-GEN-TEXT (1:WS-SOURCE-LINE-LEN)
036000         DELIMITED BY DL-FC-DELIMITER
036100         INTO WS-COLUMN-VALUE (WS-COL-IDX)
036200         WITH POINTER WS-LINE-PTR
036300     END-UNSTRING.
036400 BB020-EXIT.
036500     EXIT.
036600*
036650*    TRIM, THEN VALIDATE, THEN (IF STILL VALID) TRANSFORM ONE
036660*    COLUMN.  A FAILED VALIDATION FLAGS THE WHOLE RECORD BAD
036670*    BUT WE STILL FINISH THE VARYING LOOP OVER THE REST OF THE
036680*    COLUMNS RATHER THAN BAILING OUT EARLY.
036700 BB100-PROCESS-COLUMN.
036800     PERFORM BB700-TRIM-COLUMN THRU BB700-EXIT.
036900     PERFORM CC100-VALIDATE-COLUMN THRU CC100-EXIT.
037000     IF WS-COLUMN-IS-VALID
037100         PERFORM DD100-TRANSFORM-COLUMN THRU DD100-EXIT
037200     ELSE
037300         MOVE "N" TO WS-RECORD-VALID-SW
037400     END-IF.
037500 BB100-EXIT.
037600     EXIT.
037700*
037800*    MANUAL LEADING/TRAILING TRIM - NO FUNCTION TRIM IN THIS
037900*    COMPILER'S DIALECT, SO WE SCAN IT OURSELVES.
038000*
038050*    PASS 1 - SCAN BACKWARDS FROM THE END OF THE 60-BYTE COLUMN
038060*    SLOT TO FIND THE LAST NON-BLANK CHARACTER, GIVING US THE
038070*    RIGHT-TRIMMED LENGTH.
038100 BB700-TRIM-COLUMN.
038200     MOVE SPACES TO WS-TRIMMED-VALUE.
038300     MOVE ZERO TO WS-TRIMMED-LEN.
038400     MOVE 60 TO WS-SCAN-IDX.
038500     PERFORM BB710-FIND-LAST-CHAR THRU BB710-EXIT
038600         UNTIL WS-SCAN-IDX = ZERO
038700         OR WS-COLUMN-VALUE (WS-COL-IDX) (WS-SCAN-IDX:1) NOT = SPACE.
038800     IF WS-SCAN-IDX > ZERO
038850*        COPY JUST THE RIGHT-TRIMMED PORTION ACROSS.
038900         MOVE WS-COLUMN-VALUE (WS-COL-IDX) (1:WS-SCAN-IDX)
038950             TO WS-TRIMMED-VALUE (1:WS-SCAN-IDX)
039000         MOVE WS-SCAN-IDX TO WS-TRIMMED-LEN
039100     END-IF.
039150*    PASS 2 - SCAN FORWARD TO FIND THE FIRST NON-BLANK CHARACTER,
039160*    THEN SHIFT THE VALUE LEFT OVER ITSELF TO DROP ANY LEADING
039170*    SPACES.  A SELF-OVERLAPPING MOVE LIKE THIS IS SAFE HERE
039180*    BECAUSE THE SHIFT IS ALWAYS TOWARDS THE FRONT OF THE FIELD.
039200     MOVE 1 TO WS-SCAN-IDX.
039300     PERFORM BB720-FIND-FIRST-CHAR THRU BB720-EXIT
039400         UNTIL WS-SCAN-IDX > WS-TRIMMED-LEN
039500         OR WS-TRIMMED-VALUE (WS-SCAN-IDX:1) NOT = SPACE.
039600     IF WS-TRIMMED-LEN > ZERO AND WS-SCAN-IDX > 1
039800         COMPUTE WS-TRIMMED-LEN = WS-TRIMMED-LEN - WS-SCAN-IDX + 1
039900         MOVE WS-TRIMMED-VALUE (WS-SCAN-IDX:WS-TRIMMED-LEN)
040000             TO WS-TRIMMED-VALUE
040100     END-IF.
040200 BB700-EXIT.
040300     EXIT.
040400*
040450*    BACKS THE SCAN POINTER UP ONE BYTE TOWARDS THE FRONT.
040500 BB710-FIND-LAST-CHAR.
040600     SUBTRACT 1 FROM WS-SCAN-IDX.
040700 BB710-EXIT.
040800     EXIT.
040900*
040950*    ADVANCES THE SCAN POINTER ONE BYTE TOWARDS THE BACK.
041000 BB720-FIND-FIRST-CHAR.
041100     ADD 1 TO WS-SCAN-IDX.
041200 BB720-EXIT.
041300     EXIT.
041400*
041420*    ONE COLUMN, ONE VALIDATION RULE - THE RULE NAME COMES
041430*    STRAIGHT OUT OF THE CONFIG FILE, SO ADDING A NEW RULE IS A
041440*    DATA CHANGE TO WSDLCFG, NOT A RECOMPILE, EXCEPT WHEN THE
041450*    RULE ITSELF NEEDS NEW LOGIC HERE.
041500 CC100-VALIDATE-COLUMN.
041600     MOVE "Y" TO WS-VALID-SW.
041700     EVALUATE DL-CC-VALIDATION-RULE (WS-COL-IDX)
041800         WHEN SPACES
041850*                AN UNSET RULE MEANS "ANYTHING GOES."
041900             CONTINUE
042000         WHEN "NOT_NULL"
042100             IF WS-TRIMMED-LEN = ZERO
042200                 MOVE "N" TO WS-VALID-SW
042300             END-IF
042400         WHEN "NUMERIC"
042500             PERFORM CC200-TEST-NUMERIC THRU CC200-EXIT
042600             IF NOT WS-NUM-SEEN-DIGIT-SW = "Y"
042700                 MOVE "N" TO WS-VALID-SW
042800             END-IF
042900         WHEN "POSITIVE_NUMBER"
042950*                SAME SCAN AS PLAIN NUMERIC, PLUS A BAN ON
042960*                A LEADING MINUS AND ON A BARE ZERO VALUE.
043000             PERFORM CC200-TEST-NUMERIC THRU CC200-EXIT
043100             IF NOT WS-NUM-SEEN-DIGIT-SW = "Y"
043200                 OR WS-NUM-IS-NEG-SW = "Y"
043300                 OR WS-NUM-IS-ZERO-SW = "Y"
043400                 MOVE "N" TO WS-VALID-SW
043500             END-IF
043600         WHEN "EMAIL"
043700             PERFORM CC300-TEST-EMAIL THRU CC300-EXIT
043800         WHEN OTHER
043850*                ANYTHING NOT NAMED ABOVE IS TREATED AS A
043860*                LITERAL PATTERN FOR THE MINIATURE MATCHER.
043900             MOVE DL-CC-VALIDATION-RULE (WS-COL-IDX) TO WS-PATTERN
044000             PERFORM CC500-MATCH-PATTERN THRU CC500-EXIT
044100             IF NOT WS-MP-MATCHED
044200                 MOVE "N" TO WS-VALID-SW
044300             END-IF
044400     END-EVALUATE.
044450*    FEED THE COLUMN RESULT BACK UP TO THE RECORD-LEVEL SWITCH -
044460*    ONCE ONE COLUMN FAILS THE RECORD STAYS FAILED FOR THE REST
044470*    OF THE BB100 LOOP.
044500     IF NOT WS-COLUMN-IS-VALID
044600         MOVE "N" TO WS-RECORD-VALID-SW
044700     END-IF.
044800 CC100-EXIT.
044900     EXIT.
045000*
045100*    MANUAL NUMERIC SCAN - OPTIONAL LEADING SIGN, DIGITS, ONE
045200*    DECIMAL POINT.  NO FUNCTION NUMVAL IN THIS DIALECT.
045300*
045400 CC200-TEST-NUMERIC.
045500     MOVE "N" TO WS-NUM-SEEN-DIGIT-SW.
045600     MOVE "N" TO WS-NUM-SEEN-POINT-SW.
045700     MOVE "N" TO WS-NUM-IS-NEG-SW.
045800     MOVE "Y" TO WS-NUM-IS-ZERO-SW.
045850*    EMPTY COLUMN CAN'T BE SCANNED - LEAVE THE SWITCHES SET
045860*    "NOT NUMERIC" AND GET OUT.
045900     IF WS-TRIMMED-LEN = ZERO
046000         GO TO CC200-EXIT
046100     END-IF.
046200     MOVE 1 TO WS-SCAN-IDX.
046300     PERFORM CC210-TEST-NUMERIC-CHAR THRU CC210-EXIT
046400         VARYING WS-SCAN-IDX FROM 1 BY 1
046500         UNTIL WS-SCAN-IDX > WS-TRIMMED-LEN.
046600 CC200-EXIT.
046700     EXIT.
046800*
046850*    CHARACTER-BY-CHARACTER CLASSIFY - SIGN ONLY VALID IN
046860*    POSITION 1, ONE DECIMAL POINT ALLOWED, ANYTHING ELSE
046870*    ABORTS THE SCAN BY JUMPING THE INDEX TO THE END.
046900 CC210-TEST-NUMERIC-CHAR.
047000     MOVE WS-TRIMMED-VALUE (WS-SCAN-IDX:1) TO WS-SCAN-CHAR.
047100     EVALUATE TRUE
047200         WHEN WS-SCAN-IDX = 1 AND (WS-SCAN-CHAR = "-" OR "+")
047300             IF WS-SCAN-CHAR = "-"
047400                 MOVE "Y" TO WS-NUM-IS-NEG-SW
047500             END-IF
047600         WHEN WS-SCAN-CHAR = "." AND WS-NUM-SEEN-POINT-SW = "N"
047700             MOVE "Y" TO WS-NUM-SEEN-POINT-SW
047800         WHEN WS-SCAN-CHAR IS IN DL-DIGIT-CLASS
047900             MOVE "Y" TO WS-NUM-SEEN-DIGIT-SW
048000             IF WS-SCAN-DIGIT NOT = ZERO
048100                 MOVE "N" TO WS-NUM-IS-ZERO-SW
048200             END-IF
048300         WHEN OTHER
048350*                NOT A DIGIT, SIGN OR POINT - BAD VALUE, FORCE
048360*                THE LOOP TO STOP ON THE NEXT TEST.
048400             MOVE "N" TO WS-NUM-SEEN-DIGIT-SW
048500             MOVE WS-TRIMMED-LEN TO WS-SCAN-IDX
048600     END-EVALUATE.
048700 CC210-EXIT.
048800     EXIT.
048900*
049000*    MANUAL EMAIL SHAPE CHECK - LOCAL PART, "@", NON-EMPTY
049100*    DOMAIN PART.  GOOD ENOUGH FOR A LOAD-TIME EDIT, NOT A
049200*    SUBSTITUTE FOR A REAL VALIDATOR.
049300*
049400 CC300-TEST-EMAIL.
049500     MOVE ZERO TO WS-AT-POS.
049600     MOVE "N" TO WS-VALID-SW.
049650*    NOTHING TO CHECK ON A BLANK COLUMN - IF IT NEEDED TO BE
049660*    PRESENT, NOT_NULL WOULD HAVE ALREADY CAUGHT IT.
049700     IF WS-TRIMMED-LEN = ZERO
049800         GO TO CC300-EXIT
049900     END-IF.
050000     MOVE 1 TO WS-SCAN-IDX.
050100     PERFORM CC310-FIND-AT-SIGN THRU CC310-EXIT
050200         UNTIL WS-SCAN-IDX > WS-TRIMMED-LEN OR WS-AT-POS NOT = ZERO.
050250*    "@" MUST NOT BE THE FIRST OR LAST CHARACTER - THAT RULES
050260*    OUT "@X" AND "X@" WITHOUT NEEDING A FULL DOMAIN CHECK.
050300     IF WS-AT-POS > 1 AND WS-AT-POS < WS-TRIMMED-LEN
050400         MOVE "Y" TO WS-VALID-SW
050500         PERFORM CC320-CHECK-LOCAL-CHAR THRU CC320-EXIT
050600             VARYING WS-SCAN-IDX FROM 1 BY 1
050700             UNTIL WS-SCAN-IDX > WS-AT-POS - 1
050800     END-IF.
050900 CC300-EXIT.
051000     EXIT.
051100*
051150*    STOPS AT THE FIRST "@" - IF THE VALUE HAS MORE THAN ONE,
051160*    ONLY THE FIRST ONE COUNTS AS THE SPLIT POINT.
051200 CC310-FIND-AT-SIGN.
051300     IF WS-TRIMMED-VALUE (WS-SCAN-IDX:1) = "@"
051400         MOVE WS-SCAN-IDX TO WS-AT-POS
051500     END-IF.
051600     ADD 1 TO WS-SCAN-IDX.
051700 CC310-EXIT.
051800     EXIT.
051900*
051950*    LOCAL PART MAY BE DIGITS, LETTERS, OR ONE OF A SMALL SET
051960*    OF PUNCTUATION MARKS - ANYTHING ELSE FAILS THE WHOLE
051970*    ADDRESS.
052000 CC320-CHECK-LOCAL-CHAR.
052100     MOVE WS-TRIMMED-VALUE (WS-SCAN-IDX:1) TO WS-SCAN-CHAR.
052200     EVALUATE TRUE
052300         WHEN WS-SCAN-CHAR IS IN DL-DIGIT-CLASS
052400             CONTINUE
052500         WHEN WS-SCAN-CHAR ALPHABETIC
052600             CONTINUE
052700         WHEN WS-SCAN-CHAR = "+" OR "_" OR "." OR "-"
052800             CONTINUE
052900         WHEN OTHER
053000             MOVE "N" TO WS-VALID-SW
053100     END-EVALUATE.
053200 CC320-EXIT.
053300     EXIT.
053400*
053500*    MINIATURE PATTERN MATCHER - "." = ANY ONE CHAR, "*" =
053600*    ZERO OR MORE OF THE ATOM IMMEDIATELY BEFORE IT, ANYTHING
053700*    ELSE IS LITERAL.  ITERATIVE, NOT RECURSIVE - COBOL WON'T
053800*    LET A PARAGRAPH PERFORM ITSELF SAFELY, SO A SMALL
053900*    BACKTRACK STACK STANDS IN FOR THE CALL STACK A REAL REGEX
054000*    ENGINE WOULD USE.  RHT, CR 0722.
054100*
054200 CC500-MATCH-PATTERN.
054250*    RIGHT-TRIM THE PATTERN ITSELF FIRST - IT ARRIVED PADDED TO
054260*    20 BYTES OUT OF THE CONFIG RECORD.
054300     MOVE ZERO TO WS-PATTERN-LEN.
054400     MOVE 20 TO WS-SCAN-IDX.
054500     PERFORM CC510-CALC-PATTERN-LEN THRU CC510-EXIT
054600         UNTIL WS-SCAN-IDX = ZERO
054700         OR WS-PATTERN (WS-SCAN-IDX:1) NOT = SPACE.
054800     MOVE WS-SCAN-IDX TO WS-PATTERN-LEN.
054850*    START BOTH THE PATTERN INDEX (MP-PI) AND THE VALUE INDEX
054860*    (MP-VI) AT 1 WITH AN EMPTY BACKTRACK STACK.
054900     MOVE 1 TO WS-MP-PI.
055000     MOVE 1 TO WS-MP-VI.
055100     MOVE ZERO TO WS-BT-TOP.
055200     MOVE "N" TO WS-MP-DONE-SW.
055300     MOVE "N" TO WS-MP-RESULT-SW.
055400     PERFORM CC520-MATCH-STEP THRU CC520-EXIT
055500         UNTIL WS-MP-DONE-SW = "Y".
055600 CC500-EXIT.
055700     EXIT.
055800*
055850*    STEPS THE SCAN POINTER BACK OVER THE PATTERN'S TRAILING
055860*    PAD, ONE BYTE AT A TIME, UNTIL A REAL CHARACTER IS SEEN.
055900 CC510-CALC-PATTERN-LEN.
056000     SUBTRACT 1 FROM WS-SCAN-IDX.
056100 CC510-EXIT.
056200     EXIT.
056300*
056350*    ONE STEP OF THE MATCH ENGINE - AT END OF PATTERN, MATCHED
056360*    ONLY IF THE VALUE IS ALSO EXHAUSTED; OTHERWISE HAND OFF TO
056370*    THE STAR-ATOM OR PLAIN-ATOM HANDLER DEPENDING ON WHAT
056380*    FOLLOWS THE CURRENT PATTERN POSITION.
056400 CC520-MATCH-STEP.
056500     IF WS-MP-PI > WS-PATTERN-LEN
056600         IF WS-MP-VI > WS-TRIMMED-LEN
056700             MOVE "Y" TO WS-MP-RESULT-SW
056800             MOVE "Y" TO WS-MP-DONE-SW
056900         ELSE
057000             PERFORM CC530-BACKTRACK THRU CC530-EXIT
057100         END-IF
057200     ELSE
057300         IF WS-PATTERN-LEN > WS-MP-PI
057400             AND WS-PATTERN (WS-MP-PI + 1:1) = "*"
057500             PERFORM CC540-TRY-STAR-ATOM THRU CC540-EXIT
057600         ELSE
057700             PERFORM CC550-TRY-PLAIN-ATOM THRU CC550-EXIT
057800         END-IF
057900     END-IF.
058000 CC520-EXIT.
058100     EXIT.
058200*
058250*    POPS THE LAST CHOICE POINT OFF THE STACK AND TRIES THE
058260*    STAR ATOM MATCHING ONE MORE CHARACTER THAN LAST TIME.  AN
058270*    EMPTY STACK MEANS THERE IS NO CHOICE LEFT TO RETRY - THE
058280*    WHOLE MATCH HAS FAILED.
058300 CC530-BACKTRACK.
058400     IF WS-BT-TOP = ZERO
058500         MOVE "N" TO WS-MP-RESULT-SW
058600         MOVE "Y" TO WS-MP-DONE-SW
058700     ELSE
058800         MOVE WS-BT-VI-START (WS-BT-TOP) TO WS-MP-VI
058900         MOVE WS-BT-NEXT-PI (WS-BT-TOP) TO WS-MP-PI
059000         SUBTRACT 1 FROM WS-BT-TOP
059100         ADD 1 TO WS-MP-VI
059200         IF WS-MP-VI > WS-TRIMMED-LEN + 1
059300             PERFORM CC530-BACKTRACK THRU CC530-EXIT
059400         ELSE
059500             ADD 1 TO WS-BT-TOP
059600             MOVE WS-MP-VI TO WS-BT-VI-START (WS-BT-TOP)
059700             SUBTRACT 1 FROM WS-BT-VI-START (WS-BT-TOP)
059800             MOVE WS-MP-PI TO WS-BT-NEXT-PI (WS-BT-TOP)
059900         END-IF
060000     END-IF.
060100 CC530-EXIT.
060200     EXIT.
060300*
060350*    "*" ATOM - PUSH A CHOICE POINT (SO WE CAN COME BACK AND
060360*    TRY MATCHING ONE MORE REPETITION LATER), THEN GREEDILY
060370*    CONSUME ONE MORE CHARACTER IF IT FITS THE ATOM, ELSE SKIP
060380*    PAST THE "ATOM*" PAIR ENTIRELY.
060400 CC540-TRY-STAR-ATOM.
060500     ADD 1 TO WS-BT-TOP.
060600     MOVE WS-MP-VI TO WS-BT-VI-START (WS-BT-TOP).
060700     ADD 2 TO WS-MP-PI GIVING WS-BT-NEXT-PI (WS-BT-TOP).
060800     IF WS-MP-VI > WS-TRIMMED-LEN
060900         OR NOT (WS-PATTERN (WS-MP-PI:1) = "."
061000             OR WS-TRIMMED-VALUE (WS-MP-VI:1) = WS-PATTERN (WS-MP-PI:1))
061100         ADD 2 TO WS-MP-PI
061200     ELSE
061300         ADD 1 TO WS-MP-VI
061400     END-IF.
061500 CC540-EXIT.
061600     EXIT.
061700*
061750*    ORDINARY ATOM ("." OR A LITERAL CHAR) - MATCH ONE
061760*    CHARACTER AND ADVANCE BOTH INDEXES, OR BACKTRACK IF THE
061770*    VALUE IS EXHAUSTED OR THE CHARACTER DOESN'T FIT.
061800 CC550-TRY-PLAIN-ATOM.
061900     IF WS-MP-VI <= WS-TRIMMED-LEN
062000         AND (WS-PATTERN (WS-MP-PI:1) = "."
062100             OR WS-TRIMMED-VALUE (WS-MP-VI:1) = WS-PATTERN (WS-MP-PI:1))
062200         ADD 1 TO WS-MP-PI
062300         ADD 1 TO WS-MP-VI
062400     ELSE
062500         PERFORM CC530-BACKTRACK THRU CC530-EXIT
062600     END-IF.
062700 CC550-EXIT.
062800     EXIT.
062900*
062950*    BLANK COLUMN GETS THE CONFIGURED DEFAULT VERBATIM AND
062960*    SKIPS THE TRANSFORM RULE ENTIRELY - DEFAULTING AND
062970*    TRANSFORMING ARE MUTUALLY EXCLUSIVE FOR A GIVEN COLUMN.
063000 DD100-TRANSFORM-COLUMN.
063100     IF WS-TRIMMED-LEN = ZERO
063200         MOVE DL-CC-DEFAULT-VALUE (WS-COL-IDX)
063300             TO WS-COLUMN-VALUE (WS-COL-IDX)
063400     ELSE
063500         EVALUATE DL-CC-TRANSFORMATION-RULE (WS-COL-IDX)
063600             WHEN "UPPER"
063700                 INSPECT WS-COLUMN-VALUE (WS-COL-IDX)
063800                     CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
063900             WHEN "LOWER"
064000                 INSPECT WS-COLUMN-VALUE (WS-COL-IDX)
064100                     CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
064200             WHEN "TRIM"
064300                 MOVE SPACES TO WS-COLUMN-VALUE (WS-COL-IDX)
064400                 MOVE WS-TRIMMED-VALUE (1:WS-TRIMMED-LEN)
064500                     TO WS-COLUMN-VALUE (WS-COL-IDX) (1:WS-TRIMMED-LEN)
064600             WHEN "TRIM_UPPER"
064700                 MOVE SPACES TO WS-COLUMN-VALUE (WS-COL-IDX)
064800                 MOVE WS-TRIMMED-VALUE (1:WS-TRIMMED-LEN)
064900                     TO WS-COLUMN-VALUE (WS-COL-IDX) (1:WS-TRIMMED-LEN)
065000                 INSPECT WS-COLUMN-VALUE (WS-COL-IDX)
065100                     CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
065200             WHEN "CAPITALIZE"
065300                 PERFORM DD200-CAPITALIZE THRU DD200-EXIT
065400             WHEN OTHER
065500                 CONTINUE
065600         END-EVALUATE
065700     END-IF.
065750*    MAX-LENGTH TRUNCATION APPLIES AFTER THE TRANSFORM, NO
065760*    MATTER WHICH TRANSFORM RULE FIRED (OR DIDN'T).
065800     PERFORM DD300-APPLY-MAX-LENGTH THRU DD300-EXIT.
065900 DD100-EXIT.
066000     EXIT.
066100*
066150*    FIRST LETTER UPPER, EVERYTHING ELSE LOWER - "MCDONALD"
066160*    STILL COMES OUT "Mcdonald," THIS RULE DOESN'T KNOW ABOUT
066170*    IRISH SURNAMES.  RHT SAYS THAT'S A DATA-QUALITY PROBLEM,
066180*    NOT A GENLOAD PROBLEM.
066200 DD200-CAPITALIZE.
066300     MOVE SPACES TO WS-COLUMN-VALUE (WS-COL-IDX).
066400     MOVE WS-TRIMMED-VALUE (1:WS-TRIMMED-LEN)
066500         TO WS-COLUMN-VALUE (WS-COL-IDX) (1:WS-TRIMMED-LEN).
066600     INSPECT WS-COLUMN-VALUE (WS-COL-IDX)
066700         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
066800     MOVE WS-COLUMN-VALUE (WS-COL-IDX) (1:1) TO WS-GEN-1-CHAR.
066900     INSPECT WS-GEN-1-CHAR
067000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
067100     MOVE WS-GEN-1-CHAR TO WS-COLUMN-VALUE (WS-COL-IDX) (1:1).
067200 DD200-EXIT.
067300     EXIT.
067400*
067450*    MAX-LENGTH OF ZERO OR 60+ MEANS "NO LIMIT CONFIGURED" -
067460*    ONLY BLANK OUT THE TAIL WHEN A REAL, SHORTER LIMIT IS SET.
067500 DD300-APPLY-MAX-LENGTH.
067600     IF DL-CC-MAX-LENGTH (WS-COL-IDX) > ZERO
067700         AND DL-CC-MAX-LENGTH (WS-COL-IDX) < 60
067800         COMPUTE WS-TRUNC-START = DL-CC-MAX-LENGTH (WS-COL-IDX) + 1
067900         COMPUTE WS-TRUNC-LEN = 60 - DL-CC-MAX-LENGTH (WS-COL-IDX)
068000         MOVE SPACES
068100             TO WS-COLUMN-VALUE (WS-COL-IDX) (WS-TRUNC-START:WS-TRUNC-LEN)
068200     END-IF.
068300 DD300-EXIT.
068400     EXIT.
068500*
068550*    COLUMNS ARE FIXED POSITION FOR THIS TARGET LAYOUT - COLUMN
068560*    5 (SALARY) AND 6 (HIRE DATE) GET SPECIAL HANDLING BELOW,
068570*    THE REST ARE A STRAIGHT MOVE.
068600 BB900-BUILD-TARGET-RECORD.
068700     MOVE SPACES TO DL-EMPLOYEE-RECORD.
068800     MOVE WS-COLUMN-VALUE (1) TO DL-EMPLOYEE-ID.
068900     MOVE WS-COLUMN-VALUE (2) TO DL-FIRST-NAME.
069000     MOVE WS-COLUMN-VALUE (3) TO DL-LAST-NAME.
069100     MOVE WS-COLUMN-VALUE (4) TO DL-DEPARTMENT.
069200     PERFORM BB910-BUILD-SALARY THRU BB910-EXIT.
069250*    HIRE DATE ARRIVES CCYYMMDD ALREADY - JUST TAKE THE FIRST
069260*    EIGHT BYTES OF THE COLUMN AS-IS.
069300     MOVE WS-COLUMN-VALUE (6) (1:8) TO DL-HIRE-DATE.
069400 BB900-EXIT.
069500     EXIT.
069600*
069700*    MANUAL SIGNED-DECIMAL BUILD FOR DL-SALARY - NO FUNCTION
069800*    NUMVAL IN THIS DIALECT.  DIGIT-BY-DIGIT VIA THE
069900*    WS-SCAN-DIGIT REDEFINE.  NOTE - A ONE-DIGIT FRACTION IS
070000*    TAKEN LITERALLY (".5" LOADS AS 5 CENTS, NOT 50) - THE
070100*    FEEDS SEEN SO FAR ALWAYS QUOTE TWO FRACTION DIGITS, SO
070200*    THIS HAS NEVER BEEN WORTH FIXING PROPERLY. VBC.
070300*
070400 BB910-BUILD-SALARY.
070450*    INTEGER AND FRACTION ACCUMULATE SEPARATELY, THEN GET
070460*    COMBINED AT THE END - AVOIDS ANY DECIMAL-ALIGNMENT
070470*    GUESSWORK DURING THE DIGIT SCAN ITSELF.
070500     MOVE ZERO TO WS-SAL-INT WS-SAL-FRAC.
070600     MOVE "N" TO WS-SAL-NEG-SW.
070700     MOVE "N" TO WS-SAL-SEEN-POINT-SW.
070800     MOVE WS-COLUMN-VALUE (5) TO WS-TRIMMED-VALUE.
070900     MOVE 60 TO WS-SCAN-IDX.
071000     PERFORM BB911-FIND-SALARY-LEN THRU BB911-EXIT
071100         UNTIL WS-SCAN-IDX = ZERO
071200         OR WS-TRIMMED-VALUE (WS-SCAN-IDX:1) NOT = SPACE.
071250*    A BLANK SALARY COLUMN LEAVES DL-SALARY AT ZERO - CC100
071260*    SHOULD HAVE ALREADY REJECTED THAT UNDER NOT_NULL IF THE
071270*    CONFIG SAYS THE COLUMN IS REQUIRED.
071300     IF WS-SCAN-IDX > ZERO
071400         PERFORM BB920-SALARY-DIGIT THRU BB920-EXIT
071500             VARYING WS-LINE-PTR FROM 1 BY 1
071600             UNTIL WS-LINE-PTR > WS-SCAN-IDX
071700     END-IF.
071750*    FRACTION IS TREATED AS HUNDREDTHS REGARDLESS OF HOW MANY
071760*    DIGITS FOLLOWED THE POINT - SEE THE CR NOTE ABOVE THIS
071770*    PARAGRAPH ABOUT ONE-DIGIT FRACTIONS.
071800     COMPUTE DL-SALARY = WS-SAL-INT + (WS-SAL-FRAC / 100).
071900     IF WS-SAL-NEG-SW = "Y"
072000         COMPUTE DL-SALARY = ZERO - DL-SALARY
072100     END-IF.
072200 BB910-EXIT.
072300     EXIT.
072400*
072450*    SAME RIGHT-TRIM SCAN AS BB710 - KEPT SEPARATE RATHER THAN
072460*    SHARED, SINCE THIS ONE WALKS WS-TRIMMED-VALUE, NOT THE
072470*    COLUMN TABLE.
072500 BB911-FIND-SALARY-LEN.
072600     SUBTRACT 1 FROM WS-SCAN-IDX.
072700 BB911-EXIT.
072800     EXIT.
072900*
072950*    ONE DIGIT OF THE SALARY STRING PER CALL - MINUS SIGN AND
072960*    DECIMAL POINT ARE RECOGNISED BUT NOT ACCUMULATED
072970*    THEMSELVES, ONLY THE ACTUAL DIGIT CHARACTERS ARE.
073000 BB920-SALARY-DIGIT.
073100     MOVE WS-TRIMMED-VALUE (WS-LINE-PTR:1) TO WS-SCAN-CHAR.
073200     EVALUATE TRUE
073300         WHEN WS-SCAN-CHAR = "-"
073400             MOVE "Y" TO WS-SAL-NEG-SW
073500         WHEN WS-SCAN-CHAR = "."
073600             MOVE "Y" TO WS-SAL-SEEN-POINT-SW
073700         WHEN WS-SCAN-CHAR IS IN DL-DIGIT-CLASS
073800             IF WS-SAL-SEEN-POINT-SW = "Y"
073900                 COMPUTE WS-SAL-FRAC = WS-SAL-FRAC * 10 + WS-SCAN-DIGIT
074000             ELSE
074100                 COMPUTE WS-SAL-INT = WS-SAL-INT * 10 + WS-SCAN-DIGIT
074200             END-IF
074300         WHEN OTHER
074350*                STRAY CHARACTER (E.G. A THOUSANDS COMMA) -
074360*                IGNORE IT AND KEEP SCANNING.
074400             CONTINUE
074500     END-EVALUATE.
074600 BB920-EXIT.
074700     EXIT.
074800*
074850*    WRITE ONE GOOD RECORD AND BUMP THE CHUNK COUNTER - THE
074860*    CHUNK COUNTER IS WHAT TRIGGERS THE PERIODIC COMMIT.
074900 EE100-WRITE-TARGET.
075000     WRITE DL-EMPLOYEE-RECORD.
075100     ADD 1 TO WS-RECS-ACCEPTED.
075200     ADD 1 TO WS-CHUNK-COUNT.
075300     IF WS-CHUNK-COUNT >= WS-CHUNK-SIZE
075400         PERFORM EE200-COMMIT-BATCH THRU EE200-EXIT
075500     END-IF.
075600 EE100-EXIT.
075700     EXIT.
075800*
075850*    GNUCOBOL RUNTIME COMMITS ON ITS OWN CADENCE FOR A SEQUENTIAL
075860*    FILE, SO THIS "COMMIT" IS JUST A PROGRESS CHECKPOINT
075870*    MESSAGE TO THE JOB LOG - CR 1.2.01 (SEE THE CHANGE LOG).
075900 EE200-COMMIT-BATCH.
076000     ADD 1 TO WS-BATCH-NUMBER.
076100     DISPLAY "GENLOAD - BATCH " WS-BATCH-NUMBER
076200         " COMMITTED, " WS-CHUNK-COUNT " RECORDS".
076300     MOVE ZERO TO WS-CHUNK-COUNT.
076400 EE200-EXIT.
076500     EXIT.
076600*
076650*    REJECTED LINES GO OUT VERBATIM, UNTRIMMED AND
076660*    UNTRANSFORMED, SO WHOEVER FIXES THE FEED CAN SEE EXACTLY
076670*    WHAT GENLOAD SAW.
076700 EE300-WRITE-REJECT.
076800     ADD 1 TO WS-RECS-REJECTED.
076900     MOVE WS-GEN-TEXT (1:WS-SOURCE-LINE-LEN) TO DL-REJECT-RECORD.
077000     WRITE DL-REJECT-RECORD.
077100 EE300-EXIT.
077200     EXIT.
077300*
077350*    GENERIC "HOW LONG IS THIS" HELPER SHARED BY AA035 AND
077360*    ANYTHING ELSE THAT LOADS WS-GEN-TEXT - 500 BYTES IS THE
077370*    WIDEST SOURCE LINE THIS COPY OF GENLOAD SUPPORTS.
077400 ZZ700-CALC-GEN-LEN.
077500     MOVE 500 TO WS-SCAN-IDX.
077600     PERFORM ZZ710-SHRINK-GEN-LEN THRU ZZ710-EXIT
077700         UNTIL WS-SCAN-IDX = ZERO
077800         OR WS-GEN-TEXT (WS-SCAN-IDX:1) NOT = SPACE.
077900     MOVE WS-SCAN-IDX TO WS-GEN-LEN.
078000 ZZ700-EXIT.
078100     EXIT.
078200*
078250*    ONE STEP OF THE ZZ700 RIGHT-TRIM SCAN.
078300 ZZ710-SHRINK-GEN-LEN.
078400     SUBTRACT 1 FROM WS-SCAN-IDX.
078500 ZZ710-EXIT.
078600     EXIT.
078700*
078750*    END-OF-JOB HOUSEKEEPING - FLUSH ANY PARTIAL CHUNK, PRINT
078760*    THE RUN TOTALS TO THE JOB LOG, AND CLOSE ONLY WHAT AA000
078770*    ACTUALLY MANAGED TO OPEN (SEE THE GUARD NOTES ON THE
078780*    SWITCHES BELOW - CR 0735).
078800 ZZ900-END-OF-JOB.
078900     IF WS-CHUNK-COUNT > ZERO
079000         PERFORM EE200-COMMIT-BATCH THRU EE200-EXIT
079100     END-IF.
079200     DISPLAY "GENLOAD - RUN DATE " WS-TODAY-8.
079300     DISPLAY "GENLOAD - RECORDS READ     " WS-RECS-READ.
079400     DISPLAY "GENLOAD - RECORDS ACCEPTED " WS-RECS-ACCEPTED.
079500     DISPLAY "GENLOAD - RECORDS REJECTED " WS-RECS-REJECTED.
079550*    CONFIG FILE STAYS UNCLOSED IF IT WAS NEVER SUCCESSFULLY
079560*    OPENED (STATUS 35) OR ALREADY HIT END OF FILE (STATUS 99).
079600     IF WS-CONFIG-STATUS NOT = "99" AND WS-CONFIG-STATUS NOT = "35"
079700         CLOSE DL-CONFIG-FILE
079800     END-IF.
079850*    SOURCE/TARGET/REJECT ONLY GET CLOSED IF A CONFIG RECORD
079860*    WAS ACTUALLY FOUND AND MATCHED - OTHERWISE AA030 NEVER
079870*    OPENED THEM IN THE FIRST PLACE.
079900     IF WS-CONFIG-WAS-FOUND
080000         CLOSE DL-SOURCE-FILE DL-EMPLOYEE-FILE DL-REJECT-FILE
080100     END-IF.
080200 ZZ900-EXIT.
080300     EXIT.
080400*
